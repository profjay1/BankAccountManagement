000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF FIRST ABILENE SAVINGS & LOAN   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTUPD                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. J. Marsh                                           00000700
000800* INSTALLATION.  SYSTEMS GROUP - DEPOSIT ACCOUNTING               00000800
000900* DATE-WRITTEN.  AUGUST 1986.                                     00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY.  NONE.                                                00001100
001200*                                                                 00001200
001300* SUBROUTINE CALLED BY BANKBAT TO APPLY A SINGLE DEPOSIT OR       00001300
001400* WITHDRAWAL TO ONE ACCOUNT RECORD.  BANKBAT PASSES THE WHOLE     00001400
001500* ACCOUNT-TABLE ENTRY BY REFERENCE AND THIS ROUTINE UPDATES       00001500
001600* THE BALANCE IN PLACE - NO FILE I/O IS DONE HERE, THAT IS        00001600
001700* BANKBAT'S JOB (PARA 800).                                       00001700
001800*                                                                 00001800
001900* A TRANSFER IS TWO CALLS FROM BANKBAT - A WITHDRAW ON THE        00001900
002000* SENDER FOLLOWED UNCONDITIONALLY BY A DEPOSIT ON THE TARGET.     00002000
002100* THIS ROUTINE HAS NO KNOWLEDGE OF TRANSFERS AS SUCH.             00002100
002200****************************************************************  00002200
002300*    AMENDMENT HISTORY                                            00002300
002400*     DATE       INIT  REQ#      DESCRIPTION                      00002400
002500*     08/04/86   RJM   BK-0002   ORIGINAL PROGRAM - DEPOSIT ONLY. 00002500
002600*     11/14/86   RJM   BK-0004   ADDED WITHDRAW OPCODE FOR THE    00002600
002700*                                NEW TRANSFER REQUEST TYPE.       00002700
002800*     04/30/93   LDW   BK-0051   ROUNDED ADDED TO BOTH COMPUTE    00002800
002900*                                STATEMENTS, STANDARD ROUND-      00002900
003000*                                HALF-AWAY-FROM-ZERO POLICY.      00003000
003100*     09/14/98   LDW   BK-0119   Y2K SWEEP - NO DATE FIELDS IN    00003100
003200*                                THIS PROGRAM, NO CHANGE MADE.    00003200
003300*     07/19/01   PKS   BK-0144   MESSAGE TEXT SHORTENED TO FIT    00003300
003400*                                LK-MESSAGE, NO LOGIC CHANGE.     00003400
003500****************************************************************  00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.    ACCTUPD.                                          00003700
003800 AUTHOR.        R. J. MARSH.                                      00003800
003900 INSTALLATION.  SYSTEMS GROUP - DEPOSIT ACCOUNTING.               00003900
004000 DATE-WRITTEN.  AUGUST 1986.                                      00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.      NONE.                                             00004200
004300****************************************************************  00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-370.                                       00004600
004700 OBJECT-COMPUTER.  IBM-370.                                       00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000****************************************************************  00005000
005100 DATA DIVISION.                                                   00005100
005200 WORKING-STORAGE SECTION.                                         00005200
005300*                                                                 00005300
005400*    WORK AREA FOR THE AMOUNT PASSED IN - HELD HERE IN COMP-3     00005400
005500*    SO THE VALIDITY CHECKS AND THE COMPUTE BELOW USE THE SAME    00005500
005600*    PACKED ARITHMETIC AS THE BALANCE ITSELF.                     00005600
005700*                                                                 00005700
005800 01  WS-WORK-AREA.                                                00005800
005900     05  WS-AMOUNT-WORK          PIC S9(9)V99 COMP-3 VALUE 0.     00005900
006000     05  WS-AMOUNT-WORK-X REDEFINES                               00006000
006100         WS-AMOUNT-WORK          PIC X(6).                        00006100
006200     05  WS-OPCODE-CHECK         PIC X(10)   VALUE SPACES.        00006200
006300     05  WS-OPCODE-TYPE REDEFINES                                 00006300
006400         WS-OPCODE-CHECK.                                         00006400
006500         10  WS-OPCODE-FIRST-CHAR PIC X.                          00006500
006600         10  FILLER              PIC X(9).                        00006600
006700*                                                                 00006700
006800****************************************************************  00006800
006900 LINKAGE SECTION.                                                 00006900
007000*                                                                 00007000
007100*    LK-OPCODE IS SET BY THE CALLER BEFORE EVERY CALL - BANKBAT   00007100
007200*    DOES NOT PASS LITERALS DIRECTLY, IT MOVES THEM TO A WORK     00007200
007300*    FIELD FIRST (SEE BANKBAT PARAS 610/615/620).                 00007300
007400*                                                                 00007400
007500 01  LK-OPCODE                   PIC X(10).                       00007500
007600*                                                                 00007600
007700*    THE ACCOUNT-TABLE ENTRY BEING POSTED, PASSED BY REFERENCE.   00007700
007800*                                                                 00007800
007900 01  LK-ACCOUNT-RECORD.                                           00007900
008000     COPY ACCTREC REPLACING ==:TAG:== BY ==LK-ACCT==.             00008000
008100*                                                                 00008100
008200 01  LK-AMOUNT                   PIC S9(7)V99.                    00008200
008300 01  LK-SUCCESS-FLAG             PIC X.                           00008300
008400     88  LK-UPDATE-OK            VALUE 'Y'.                       00008400
008500 01  LK-MESSAGE                  PIC X(50).                       00008500
008600****************************************************************  00008600
008700 PROCEDURE DIVISION USING LK-OPCODE, LK-ACCOUNT-RECORD,           00008700
008800         LK-AMOUNT, LK-SUCCESS-FLAG, LK-MESSAGE.                  00008800
008900****************************************************************  00008900
009000                                                                  00009000
009100 000-MAIN.                                                        00009100
009200     MOVE 'N'    TO LK-SUCCESS-FLAG.                              00009200
009300     MOVE SPACES TO LK-MESSAGE.                                   00009300
009400     MOVE LK-OPCODE TO WS-OPCODE-CHECK.                           00009400
009500     EVALUATE TRUE                                                00009500
009600        WHEN WS-OPCODE-CHECK = 'DEPOSIT   '                       00009600
009700            PERFORM 100-DEPOSIT-ACCOUNT                           00009700
009800        WHEN WS-OPCODE-CHECK = 'WITHDRAW  '                       00009800
009900            PERFORM 200-WITHDRAW-ACCOUNT                          00009900
010000        WHEN OTHER                                                00010000
010100            MOVE 'ACCTUPD CALLED WITH UNKNOWN OPCODE'             00010100
010200                TO LK-MESSAGE                                     00010200
010300     END-EVALUATE.                                                00010300
010400     GOBACK.                                                      00010400
010500                                                                  00010500
010600*    A DEPOSIT IS POSTED ONLY WHEN THE AMOUNT PASSED IN IS        00010600
010700*    GREATER THAN ZERO.  THE AMOUNT IS ADDED TO THE CURRENT       00010700
010800*    BALANCE AND THE CALL REPORTS SUCCESS TO THE CALLER.          00010800
010900 100-DEPOSIT-ACCOUNT.                                             00010900
011000     MOVE LK-AMOUNT TO WS-AMOUNT-WORK.                            00011000
011100     IF WS-AMOUNT-WORK > 0                                        00011100
011200         COMPUTE LK-ACCT-BALANCE ROUNDED =                        00011200
011300             LK-ACCT-BALANCE + WS-AMOUNT-WORK                     00011300
011400         MOVE 'Y' TO LK-SUCCESS-FLAG                              00011400
011500         MOVE 'DEPOSIT POSTED' TO LK-MESSAGE                      00011500
011600     ELSE                                                         00011600
011700         MOVE 'DEPOSIT AMOUNT MUST BE GREATER THAN ZERO'          00011700
011800             TO LK-MESSAGE                                        00011800
011900     END-IF.                                                      00011900
012000                                                                  00012000
012100*    A WITHDRAWAL IS POSTED ONLY WHEN THE AMOUNT PASSED IN        00012100
012200*    IS GREATER THAN ZERO AND DOES NOT EXCEED THE CURRENT         00012200
012300*    BALANCE.  THE AMOUNT IS THEN SUBTRACTED FROM THE             00012300
012400*    BALANCE AND THE CALL REPORTS SUCCESS TO THE CALLER.          00012400
012600 200-WITHDRAW-ACCOUNT.                                            00012600
012700     MOVE LK-AMOUNT TO WS-AMOUNT-WORK.                            00012700
012800     IF WS-AMOUNT-WORK > 0                                        00012800
012900             AND WS-AMOUNT-WORK <= LK-ACCT-BALANCE                00012900
013000         COMPUTE LK-ACCT-BALANCE ROUNDED =                        00013000
013100             LK-ACCT-BALANCE - WS-AMOUNT-WORK                     00013100
013200         MOVE 'Y' TO LK-SUCCESS-FLAG                              00013200
013300         MOVE 'WITHDRAWAL POSTED' TO LK-MESSAGE                   00013300
013400     ELSE                                                         00013400
013500         MOVE 'WITHDRAWAL REJECTED - BAD AMOUNT OR'               00013500
013600             TO LK-MESSAGE                                        00013600
013700     END-IF.                                                      00013700
