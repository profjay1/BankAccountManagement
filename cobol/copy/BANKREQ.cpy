000100***************************************************************   00000100
000200*    COPYBOOK:  BANKREQ                                           00000200
000300*    BATCH OPERATION-REQUEST RECORD READ BY BANKBAT.  ONE         00000300
000400*    RECORD PER REQUESTED OPERATION, IN THE ORDER THE RUN IS      00000400
000500*    TO APPLY THEM.  THIS FILE STANDS IN FOR THE TELLER           00000500
000600*    TERMINAL MENU - THE OPERATOR'S REQUESTS ARE ALREADY          00000600
000700*    VALIDATED (ACCOUNT NUMBER FORMAT, NON-BLANK NAME/TYPE,       00000700
000800*    NUMERIC AMOUNT) BEFORE THIS FILE IS BUILT; BANKBAT DOES      00000800
000900*    NOT RE-VALIDATE THE INPUT, IT VALIDATES THE BALANCE RULES.   00000900
001000*                                                                 00001000
001100*    THE DETAIL AREA IS REINTERPRETED ACCORDING TO REQ-CODE -     00001100
001200*    SEE THE THREE REDEFINES BELOW.                               00001200
001300***************************************************************   00001300
001400*    AMENDMENT HISTORY                                            00001400
001500*     DATE       INIT  REQ#      DESCRIPTION                      00001500
001600*     03/14/88   RJM   BK-0001   ORIGINAL COPYBOOK                00001600
001700***************************************************************   00001700
001800 05  REQ-CODE                  PIC X(10).                         00001800
001900     88  REQ-IS-CREATE-ACCT    VALUE 'CREATE    '.                00001900
002000     88  REQ-IS-DEPOSIT        VALUE 'DEPOSIT   '.                00002000
002100     88  REQ-IS-WITHDRAW       VALUE 'WITHDRAW  '.                00002100
002200     88  REQ-IS-TRANSFER       VALUE 'TRANSFER  '.                00002200
002300     88  REQ-IS-VIEW-ACCOUNT   VALUE 'VIEWACCT  '.                00002300
002400     88  REQ-IS-VIEW-HISTORY   VALUE 'VIEWHIST  '.                00002400
002500 05  REQ-ACCT-NUMBER            PIC X(10).                        00002500
002600 05  REQ-DETAIL                 PIC X(50).                        00002600
002700 05  REQ-CREATE-DETAIL REDEFINES REQ-DETAIL.                      00002700
002800     10  REQ-OWNER-NAME         PIC X(30).                        00002800
002900     10  REQ-ACCT-TYPE          PIC X(10).                        00002900
003000     10  REQ-INIT-BALANCE       PIC S9(7)V99.                     00003000
003100 05  REQ-AMOUNT-DETAIL REDEFINES REQ-DETAIL.                      00003100
003200     10  REQ-AMOUNT             PIC S9(7)V99.                     00003200
003300     10  FILLER                 PIC X(40).                        00003300
003400 05  REQ-TRANSFER-DETAIL REDEFINES REQ-DETAIL.                    00003400
003500     10  REQ-TARGET-ACCT-NUMBER PIC X(10).                        00003500
003600     10  REQ-XFER-AMOUNT        PIC S9(7)V99.                     00003600
003700     10  FILLER                 PIC X(30).                        00003700
