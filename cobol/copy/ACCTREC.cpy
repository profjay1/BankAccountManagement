000100***************************************************************   00000100
000200*    COPYBOOK:  ACCTREC                                           00000200
000300*    ACCOUNT MASTER RECORD - ONE ENTRY PER BANK ACCOUNT.          00000300
000400*    USED BY BANKBAT (MASTER FILE I/O AND IN-MEMORY TABLE) AND    00000400
000500*    BY ACCTUPD (LINKAGE VIEW OF THE ACCOUNT BEING POSTED).       00000500
000600*                                                                 00000600
000700*    CALLER SUPPLIES THE RECORD-NAME PREFIX VIA REPLACING, E.G.:  00000700
000800*        COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT-IN==.         00000800
000900*    WRITTEN AT THE 10 LEVEL SO IT NESTS UNDER EITHER AN FD'S     00000900
001000*    01 RECORD OR A 05 TABLE-ENTRY GROUP WITHOUT CHANGE.          00001000
001100***************************************************************   00001100
001200*    AMENDMENT HISTORY                                            00001200
001300*     DATE       INIT  REQ#      DESCRIPTION                      00001300
001400*     03/14/88   RJM   BK-0001   ORIGINAL COPYBOOK                00001400
001500*     09/02/98   LDW   BK-0118   Y2K - WIDENED BALANCE, NO DATE   00001500
001600*                                FIELDS IN THIS RECORD TO FIX     00001600
001700***************************************************************   00001700
001800 10  :TAG:-NUMBER              PIC X(10).                         00001800
001900 10  :TAG:-OWNER-NAME          PIC X(30).                         00001900
002000 10  :TAG:-TYPE                PIC X(10).                         00002000
002100     88  :TAG:-TYPE-SAVINGS    VALUE 'SAVINGS   '.                00002100
002200     88  :TAG:-TYPE-CHECKING   VALUE 'CHECKING  '.                00002200
002300 10  :TAG:-BALANCE             PIC S9(9)V99 COMP-3.               00002300
002400 10  :TAG:-BALANCE-X REDEFINES                                    00002400
002500     :TAG:-BALANCE             PIC X(6).                          00002500
002600 10  FILLER                    PIC X(14).                         00002600
