000100***************************************************************   00000100
000200*    COPYBOOK:  TRANREC                                           00000200
000300*    TRANSACTION JOURNAL RECORD - ONE ENTRY PER POSTED            00000300
000400*    TRANSACTION (DEPOSIT, WITHDRAWAL, TRANSFER).  APPEND-ONLY    00000400
000500*    IN SPIRIT; BANKBAT REWRITES THE WHOLE JOURNAL FILE EACH      00000500
000600*    TIME A TRANSACTION IS POSTED - SEE BANKBAT PARA 810.         00000600
000700*                                                                 00000700
000800*    CALLER SUPPLIES THE RECORD-NAME PREFIX VIA REPLACING, E.G.:  00000800
000900*        COPY TRANREC REPLACING ==:TAG:== BY ==TRAN-IN==.         00000900
001000*    WRITTEN AT THE 10 LEVEL SO IT NESTS UNDER EITHER AN FD'S     00001000
001100*    01 RECORD OR A 05 TABLE-ENTRY GROUP WITHOUT CHANGE.          00001100
001200***************************************************************   00001200
001300*    AMENDMENT HISTORY                                            00001300
001400*     DATE       INIT  REQ#      DESCRIPTION                      00001400
001500*     03/14/88   RJM   BK-0001   ORIGINAL COPYBOOK                00001500
001600*     09/02/98   LDW   BK-0118   Y2K - TIMESTAMP CARRIES A        00001600
001700*                                4-DIGIT YEAR, NO PACKED DATE     00001700
001800***************************************************************   00001800
001900 10  :TAG:-ID                  PIC X(10).                         00001900
002000 10  :TAG:-ACCT-NUMBER         PIC X(10).                         00002000
002100 10  :TAG:-AMOUNT              PIC S9(9)V99 COMP-3.               00002100
002200 10  :TAG:-TYPE                PIC X(10).                         00002200
002300     88  :TAG:-IS-DEPOSIT      VALUE 'DEPOSIT   '.                00002300
002400     88  :TAG:-IS-WITHDRAWAL   VALUE 'WITHDRAWAL'.                00002400
002500     88  :TAG:-IS-TRANSFER     VALUE 'TRANSFER  '.                00002500
002600 10  :TAG:-TIMESTAMP           PIC X(26).                         00002600
002700 10  :TAG:-TIMESTAMP-PARTS REDEFINES                              00002700
002800     :TAG:-TIMESTAMP.                                             00002800
002900     15  :TAG:-TS-DATE         PIC X(10).                         00002900
003000     15  FILLER                PIC X.                             00003000
003100     15  :TAG:-TS-TIME         PIC X(8).                          00003100
003200     15  FILLER                PIC X.                             00003200
003300     15  :TAG:-TS-MICROSEC     PIC X(6).                          00003300
003400 10  FILLER                    PIC X(04).                         00003400
