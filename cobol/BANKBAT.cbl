000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF FIRST ABILENE SAVINGS & LOAN   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  BANKBAT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. L. Hartigan                                        00000700
000800* INSTALLATION.  SYSTEMS GROUP - DEPOSIT ACCOUNTING               00000800
000900* DATE-WRITTEN.  JUNE 1986.                                       00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY.  NONE.                                                00001100
001200*                                                                 00001200
001300* APPLIES A RUN'S WORTH OF REQUESTED ACCOUNT OPERATIONS           00001300
001400* (CREATE, DEPOSIT, WITHDRAW, TRANSFER, VIEWACCT, VIEWHIST)       00001400
001500* AGAINST THE ACCOUNT MASTER, POSTS A JOURNAL ENTRY FOR EVERY     00001500
001600* SUCCESSFUL MONEY MOVEMENT, AND REWRITES BOTH THE ACCOUNT        00001600
001700* MASTER AND THE TRANSACTION JOURNAL IN FULL AFTER EVERY          00001700
001800* SUCCESSFUL CREATE/DEPOSIT/WITHDRAW/TRANSFER.                    00001800
001900*                                                                 00001900
002000* THIS IS A FULL-FILE-REWRITE SHOP STANDARD, NOT AN INCREMENTAL   00002000
002100* UPDATE - SEE PARAS 800/810.  THE OPERATOR'S REQUESTS ARE READ   00002100
002200* FROM BANKREQ, WHICH STANDS IN FOR THE TELLER TERMINAL MENU.     00002200
002300*                                                                 00002300
002400* BALANCE AND AMOUNT ARITHMETIC IS DONE BY THE ACCTUPD            00002400
002500* SUBROUTINE, CALLED ONCE PER ACCOUNT TOUCHED (TWICE FOR A        00002500
002600* TRANSFER - WITHDRAW THE SENDER, THEN DEPOSIT THE RECEIVER).     00002600
002700****************************************************************  00002700
002800*    AMENDMENT HISTORY                                            00002800
002900*     DATE       INIT  REQ#      DESCRIPTION                      00002900
003000*     06/02/86   DLH   BK-0001   ORIGINAL PROGRAM.                00003000
003100*     11/14/86   DLH   BK-0004   ADDED TRANSFER REQUEST TYPE.     00003100
003200*     02/09/87   RJM   BK-0007   VIEWACCT/VIEWHIST READ-ONLY      00003200
003300*                                REQUESTS, NO FILE REWRITE.       00003300
003400*     08/20/88   RJM   BK-0014   FULL-FILE REWRITE OF BOTH        00003400
003500*                                ACCTMST AND TRANJRN ON EVERY     00003500
003600*                                POSTED TRANSACTION, PER AUDIT    00003600
003700*                                FINDING 88-119.                  00003700
003800*     01/05/91   CMW   BK-0033   LINEAR SCAN NOW STOPS AT FIRST   00003800
003900*                                MATCHING ACCT-NUMBER; DUPLICATE  00003900
004000*                                ACCOUNT NUMBERS ARE PERMITTED,   00004000
004100*                                NOT REJECTED (MATCHES BRANCH     00004100
004200*                                OPS PROCEDURE, NOT A DEFECT).    00004200
004300*     04/30/93   LDW   BK-0051   ROUNDED ADDED TO EVERY COMPUTE   00004300
004400*                                OF BALANCE/AMOUNT, STANDARD      00004400
004500*                                ROUND-HALF-AWAY-FROM-ZERO.       00004500
004600*     09/02/98   LDW   BK-0118   Y2K - TIMESTAMP NOW CARRIES A    00004600
004700*                                4-DIGIT YEAR (SEE TRANREC).      00004700
004800*     07/19/01   PKS   BK-0144   RAISED ACCOUNT-TABLE/TRAN-TABLE  00004800
004900*                                LIMITS, ADDED TABLE-FULL CHECK.  00004900
005000****************************************************************  00005000
005100 IDENTIFICATION DIVISION.                                         00005100
005200 PROGRAM-ID.    BANKBAT.                                          00005200
005300 AUTHOR.        D. L. HARTIGAN.                                   00005300
005400 INSTALLATION.  SYSTEMS GROUP - DEPOSIT ACCOUNTING.               00005400
005500 DATE-WRITTEN.  JUNE 1986.                                        00005500
005600 DATE-COMPILED.                                                   00005600
005700 SECURITY.      NONE.                                             00005700
005800****************************************************************  00005800
005900 ENVIRONMENT DIVISION.                                            00005900
006000 CONFIGURATION SECTION.                                           00006000
006100 SOURCE-COMPUTER.  IBM-370.                                       00006100
006200 OBJECT-COMPUTER.  IBM-370.                                       00006200
006300 SPECIAL-NAMES.                                                   00006300
006400     C01 IS TOP-OF-FORM.                                          00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700                                                                  00006700
006800     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTMSTI                 00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS  IS  WS-ACCTMSTI-STATUS.                     00007000
007100                                                                  00007100
007200     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMSTO                 00007200
007300         ACCESS IS SEQUENTIAL                                     00007300
007400         FILE STATUS  IS  WS-ACCTMSTO-STATUS.                     00007400
007500                                                                  00007500
007600     SELECT TRANSACTION-JOURNAL-IN  ASSIGN TO TRANJRNI            00007600
007700         ACCESS IS SEQUENTIAL                                     00007700
007800         FILE STATUS  IS  WS-TRANJRNI-STATUS.                     00007800
007900                                                                  00007900
008000     SELECT TRANSACTION-JOURNAL-OUT ASSIGN TO TRANJRNO            00008000
008100         ACCESS IS SEQUENTIAL                                     00008100
008200         FILE STATUS  IS  WS-TRANJRNO-STATUS.                     00008200
008300                                                                  00008300
008400     SELECT BANK-REQUEST-FILE  ASSIGN TO BANKREQ                  00008400
008500         ACCESS IS SEQUENTIAL                                     00008500
008600         FILE STATUS  IS  WS-BANKREQ-STATUS.                      00008600
008700                                                                  00008700
008800     SELECT REPORT-FILE        ASSIGN TO BANKRPT                  00008800
008900         FILE STATUS  IS  WS-REPORT-STATUS.                       00008900
009000                                                                  00009000
009100****************************************************************  00009100
009200 DATA DIVISION.                                                   00009200
009300 FILE SECTION.                                                    00009300
009400                                                                  00009400
009500 FD  ACCOUNT-MASTER-IN                                            00009500
009600     RECORDING MODE IS F                                          00009600
009700     BLOCK CONTAINS 0 RECORDS.                                    00009700
009800 01  ACCT-REC-IN.                                                 00009800
009900     COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT-IN==.             00009900
010000                                                                  00010000
010100 FD  ACCOUNT-MASTER-OUT                                           00010100
010200     RECORDING MODE IS F                                          00010200
010300     BLOCK CONTAINS 0 RECORDS.                                    00010300
010400 01  ACCT-REC-OUT.                                                00010400
010500     COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT-OUT==.            00010500
010600                                                                  00010600
010700 FD  TRANSACTION-JOURNAL-IN                                       00010700
010800     RECORDING MODE IS F.                                         00010800
010900 01  TRAN-REC-IN.                                                 00010900
011000     COPY TRANREC REPLACING ==:TAG:== BY ==TRAN-IN==.             00011000
011100                                                                  00011100
011200 FD  TRANSACTION-JOURNAL-OUT                                      00011200
011300     RECORDING MODE IS F.                                         00011300
011400 01  TRAN-REC-OUT.                                                00011400
011500     COPY TRANREC REPLACING ==:TAG:== BY ==TRAN-OUT==.            00011500
011600                                                                  00011600
011700 FD  BANK-REQUEST-FILE                                            00011700
011800     RECORDING MODE IS F.                                         00011800
011900 01  BANK-REQUEST-RECORD.                                         00011900
012000     COPY BANKREQ.                                                00012000
012100                                                                  00012100
012200 FD  REPORT-FILE                                                  00012200
012300     RECORDING MODE IS F.                                         00012300
012400 01  REPORT-RECORD              PIC X(132).                       00012400
012500                                                                  00012500
012600****************************************************************  00012600
012700 WORKING-STORAGE SECTION.                                         00012700
012800****************************************************************  00012800
012900*                                                                 00012900
013000 01  SYSTEM-DATE-AND-TIME.                                        00013000
013100     05  CURRENT-DATE.                                            00013100
013200         10  CURRENT-YEAR            PIC 9(4).                    00013200
013300         10  CURRENT-MONTH           PIC 9(2).                    00013300
013400         10  CURRENT-DAY             PIC 9(2).                    00013400
013500     05  CURRENT-TIME.                                            00013500
013600         10  CURRENT-HOUR            PIC 9(2).                    00013600
013700         10  CURRENT-MINUTE          PIC 9(2).                    00013700
013800         10  CURRENT-SECOND          PIC 9(2).                    00013800
013900         10  CURRENT-HNDSEC          PIC 9(2).                    00013900
014000*                                                                 00014000
014100*    BUILT-UP TIMESTAMP FOR THE NEXT TRANSACTION POSTED -         00014100
014200*    FORMAT YYYY-MM-DD-HH.MM.SS.NNNNNN, COBOL CURRENT-DATE        00014200
014300*    STYLE.  INFORMATIONAL ONLY, NEVER USED IN ARITHMETIC.        00014300
014400*                                                                 00014400
014500 01  WS-NOW-TIMESTAMP            PIC X(26) VALUE SPACES.          00014500
014600 01  WS-NOW-PARTS REDEFINES WS-NOW-TIMESTAMP.                     00014600
014700     05  WS-NOW-DATE.                                             00014700
014800         10  WS-NOW-YYYY         PIC 9(4).                        00014800
014900         10  FILLER              PIC X VALUE '-'.                 00014900
015000         10  WS-NOW-MM           PIC 9(2).                        00015000
015100         10  FILLER              PIC X VALUE '-'.                 00015100
015200         10  WS-NOW-DD           PIC 9(2).                        00015200
015300     05  FILLER                  PIC X VALUE '-'.                 00015300
015400     05  WS-NOW-TIME.                                             00015400
015500         10  WS-NOW-HH           PIC 9(2).                        00015500
015600         10  FILLER              PIC X VALUE '.'.                 00015600
015700         10  WS-NOW-MIN          PIC 9(2).                        00015700
015800         10  FILLER              PIC X VALUE '.'.                 00015800
015900         10  WS-NOW-SS           PIC 9(2).                        00015900
016000     05  FILLER                  PIC X VALUE '.'.                 00016000
016100     05  WS-NOW-MICROSEC         PIC 9(6).                        00016100
016200*                                                                 00016200
016300 01  WS-FIELDS.                                                   00016300
016400     05  WS-ACCTMSTI-STATUS      PIC X(2)  VALUE SPACES.          00016400
016500     05  WS-ACCTMSTO-STATUS      PIC X(2)  VALUE SPACES.          00016500
016600     05  WS-TRANJRNI-STATUS      PIC X(2)  VALUE SPACES.          00016600
016700     05  WS-TRANJRNO-STATUS      PIC X(2)  VALUE SPACES.          00016700
016800     05  WS-BANKREQ-STATUS       PIC X(2)  VALUE SPACES.          00016800
016900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00016900
017000     05  WS-REQ-EOF              PIC X     VALUE 'N'.             00017000
017100     05  WS-ACCTMSTI-EOF         PIC X     VALUE 'N'.             00017100
017200     05  WS-TRANJRNI-EOF         PIC X     VALUE 'N'.             00017200
017300     05  WS-ACCT-FOUND           PIC X     VALUE 'N'.             00017300
017400         88  ACCT-WAS-FOUND      VALUE 'Y'.                       00017400
017500     05  WS-TARGET-FOUND         PIC X     VALUE 'N'.             00017500
017600         88  TARGET-WAS-FOUND    VALUE 'Y'.                       00017600
017700     05  WS-ACCT-UPD-OK          PIC X     VALUE 'N'.             00017700
017800         88  ACCT-UPD-SUCCESS    VALUE 'Y'.                       00017800
017900     05  WS-TRAN-MSG             PIC X(50) VALUE SPACES.          00017900
018000*                                                                 00018000
018100 01  WORK-VARIABLES.                                              00018100
018200     05  SENDER-IDX              PIC S9(5)   COMP  VALUE +0.      00018200
018300     05  TARGET-IDX              PIC S9(5)   COMP  VALUE +0.      00018300
018400     05  WS-NEXT-TXN-SEQ         PIC 9(7)    COMP  VALUE 0.       00018400
018500     05  WS-NEXT-TXN-SEQ-ED REDEFINES                             00018500
018600         WS-NEXT-TXN-SEQ         PIC X(4).                        00018600
018700     05  WS-TXN-ID-NUM           PIC Z(6)9.                       00018700
018800     05  WS-ACCTUPD-OPCODE       PIC X(10) VALUE SPACES.          00018800
018900*                                                                 00018900
019000 01  REPORT-TOTALS.                                               00019000
019100     05  NUM-CREATE-REQUESTS     PIC S9(9)   COMP  VALUE +0.      00019100
019200     05  NUM-CREATE-PROCESSED    PIC S9(9)   COMP  VALUE +0.      00019200
019300     05  NUM-DEPOSIT-REQUESTS    PIC S9(9)   COMP  VALUE +0.      00019300
019400     05  NUM-DEPOSIT-PROCESSED   PIC S9(9)   COMP  VALUE +0.      00019400
019500     05  NUM-WITHDRAW-REQUESTS   PIC S9(9)   COMP  VALUE +0.      00019500
019600     05  NUM-WITHDRAW-PROCESSED  PIC S9(9)   COMP  VALUE +0.      00019600
019700     05  NUM-TRANSFER-REQUESTS   PIC S9(9)   COMP  VALUE +0.      00019700
019800     05  NUM-TRANSFER-PROCESSED  PIC S9(9)   COMP  VALUE +0.      00019800
019900     05  NUM-VIEWACCT-REQUESTS   PIC S9(9)   COMP  VALUE +0.      00019900
020000     05  NUM-VIEWHIST-REQUESTS   PIC S9(9)   COMP  VALUE +0.      00020000
020100     05  NUM-REQUEST-ERRORS      PIC S9(9)   COMP  VALUE +0.      00020100
020200*                                                                 00020200
020300*    IN-MEMORY ACCOUNT MASTER - LOADED IN FULL AT START OF RUN,   00020300
020400*    REWRITTEN IN FULL AFTER EVERY SUCCESSFUL MUTATION (PARA      00020400
020500*    800).  LOOKUP IS A LINEAR SCAN, FIRST MATCH WINS - THE       00020500
020600*    SOURCE SYSTEM DOES NOT ENFORCE UNIQUE ACCOUNT NUMBERS.       00020600
020700*                                                                 00020700
020800 01  WS-ACCOUNT-COUNT            PIC S9(5) COMP VALUE +0.         00020800
020900 01  ACCOUNT-TABLE.                                               00020900
021000     05  ACCOUNT-TABLE-ENTRY OCCURS 2000 TIMES                    00021000
021100             INDEXED BY ACCT-TAB-IDX.                             00021100
021200         COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT-WS==.         00021200
021300*                                                                 00021300
021400*    IN-MEMORY TRANSACTION JOURNAL - SAME TREATMENT.              00021400
021500*                                                                 00021500
021600 01  WS-TRANSACTION-COUNT        PIC S9(5) COMP VALUE +0.         00021600
021700 01  TRANSACTION-TABLE.                                           00021700
021800     05  TRANSACTION-TABLE-ENTRY OCCURS 5000 TIMES                00021800
021900             INDEXED BY TRAN-TAB-IDX.                             00021900
022000         COPY TRANREC REPLACING ==:TAG:== BY ==TRAN-WS==.         00022000
022100*                                                                 00022100
022200*        *******************                                      00022200
022300*            report lines                                         00022300
022400*        *******************                                      00022400
022500 01  RPT-HEADER1.                                                 00022500
022600     05  FILLER                     PIC X(40)                     00022600
022700               VALUE 'DEPOSIT ACCOUNTING RUN          DATE: '.    00022700
022800     05  RPT-MM                     PIC 99.                       00022800
022900     05  FILLER                     PIC X     VALUE '/'.          00022900
023000     05  RPT-DD                     PIC 99.                       00023000
023100     05  FILLER                     PIC X     VALUE '/'.          00023100
023200     05  RPT-YY                     PIC 9(4).                     00023200
023300     05  FILLER                     PIC X(20)                     00023300
023400                    VALUE ' (mm/dd/ccyy) TIME: '.                 00023400
023500     05  RPT-HH                     PIC 99.                       00023500
023600     05  FILLER                     PIC X     VALUE ':'.          00023600
023700     05  RPT-MIN                    PIC 99.                       00023700
023800     05  FILLER                     PIC X     VALUE ':'.          00023800
023900     05  RPT-SS                     PIC 99.                       00023900
024000     05  FILLER                     PIC X(53) VALUE SPACES.       00024000
024100 01  ERR-MSG-BAD-REQ.                                             00024100
024200     05  FILLER PIC X(31)                                         00024200
024300                  VALUE 'Error Processing Request.     '.         00024300
024400     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00024400
024500     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00024500
024600 01  RPT-ACCOUNT-DETAIL.                                          00024600
024700     05  FILLER                PIC X(10) VALUE SPACES.            00024700
024800     05  RPT-ACCT-NUMBER       PIC X(10).                         00024800
024900     05  FILLER                PIC X(2)  VALUE SPACES.            00024900
025000     05  RPT-ACCT-OWNER        PIC X(30).                         00025000
025100     05  FILLER                PIC X(2)  VALUE SPACES.            00025100
025200     05  RPT-ACCT-TYPE         PIC X(10).                         00025200
025300     05  FILLER                PIC X(2)  VALUE SPACES.            00025300
025400     05  RPT-ACCT-BALANCE      PIC Z,ZZZ,ZZZ,ZZ9.99-.             00025400
025500     05  FILLER                PIC X(39) VALUE SPACES.            00025500
025600 01  RPT-NO-TRANSACTIONS.                                         00025600
025700     05  FILLER                PIC X(10) VALUE SPACES.            00025700
025800     05  FILLER                PIC X(30)                          00025800
025900               VALUE 'NO TRANSACTIONS AVAILABLE'.                 00025900
026000     05  FILLER                PIC X(92) VALUE SPACES.            00026000
026100 01  RPT-TRANSACTION-DETAIL.                                      00026100
026200     05  FILLER                PIC X(10) VALUE SPACES.            00026200
026300     05  RPT-TXN-ID            PIC X(10).                         00026300
026400     05  FILLER                PIC X(2)  VALUE SPACES.            00026400
026500     05  RPT-TXN-ACCT-NUMBER   PIC X(10).                         00026500
026600     05  FILLER                PIC X(2)  VALUE SPACES.            00026600
026700     05  RPT-TXN-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.99-.             00026700
026800     05  FILLER                PIC X(2)  VALUE SPACES.            00026800
026900     05  RPT-TXN-TYPE          PIC X(10).                         00026900
027000     05  FILLER                PIC X(2)  VALUE SPACES.            00027000
027100     05  RPT-TXN-TIMESTAMP     PIC X(26).                         00027100
027200     05  FILLER                PIC X(21) VALUE SPACES.            00027200
027300 01  RPT-STATS-HDR1.                                              00027300
027400     05  FILLER PIC X(26) VALUE 'Request Totals:           '.     00027400
027500     05  FILLER PIC X(106) VALUE SPACES.                          00027500
027600 01  RPT-STATS-HDR2.                                              00027600
027700     05  FILLER PIC X(26) VALUE 'Request           Number  '.     00027700
027800     05  FILLER PIC X(27) VALUE 'Number    '.                     00027800
027900     05  FILLER PIC X(79) VALUE SPACES.                           00027900
028000 01  RPT-STATS-HDR3.                                              00028000
028100     05  FILLER PIC X(26) VALUE 'Type              Requested'.    00028100
028200     05  FILLER PIC X(27) VALUE 'Processed '.                     00028200
028300     05  FILLER PIC X(79) VALUE SPACES.                           00028300
028400 01  RPT-STATS-HDR4.                                              00028400
028500     05  FILLER PIC X(26) VALUE '----------------  --------'.     00028500
028600     05  FILLER PIC X(27) VALUE '----------'.                     00028600
028700     05  FILLER PIC X(79) VALUE SPACES.                           00028700
028800 01  RPT-STATS-DETAIL.                                            00028800
028900     05  RPT-REQ-TYPE         PIC X(16).                          00028900
029000     05  FILLER               PIC X(2)     VALUE SPACES.          00029000
029100     05  RPT-NUM-REQ          PIC ZZZ,ZZ9.                        00029100
029200     05  FILLER               PIC X(4)     VALUE SPACES.          00029200
029300     05  RPT-NUM-PROC         PIC ZZZ,ZZ9.                        00029300
029400     05  FILLER               PIC X(85)   VALUE SPACES.           00029400
029500 01  RPT-STATS-ERRORS.                                            00029500
029600     05  FILLER               PIC X(26)                           00029600
029700                               VALUE 'Requests rejected:       '. 00029700
029800     05  RPT-NUM-ERRORS       PIC ZZZ,ZZ9.                        00029800
029900     05  FILLER               PIC X(97)   VALUE SPACES.           00029900
030000*                                                                 00030000
030100****************************************************************  00030100
030200 PROCEDURE DIVISION.                                              00030200
030300****************************************************************  00030300
030400                                                                  00030400
030500 000-MAIN.                                                        00030500
030600     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00030600
030700     ACCEPT CURRENT-TIME FROM TIME.                               00030700
030800     DISPLAY 'BANKBAT STARTED DATE = ' CURRENT-MONTH '/'          00030800
030900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/ccyy)'.        00030900
031000     DISPLAY '              TIME = ' CURRENT-HOUR ':'             00031000
031100            CURRENT-MINUTE ':' CURRENT-SECOND .                   00031100
031200                                                                  00031200
031300     PERFORM 700-OPEN-FILES.                                      00031300
031400     PERFORM 705-INIT-REPORT.                                     00031400
031500                                                                  00031500
031600     PERFORM 710-LOAD-ACCOUNT-TABLE.                              00031600
031700     PERFORM 715-LOAD-TRANSACTION-TABLE.                          00031700
031800     MOVE WS-TRANSACTION-COUNT TO WS-NEXT-TXN-SEQ.                00031800
031900     ADD 1 TO WS-NEXT-TXN-SEQ.                                    00031900
032000                                                                  00032000
032100     PERFORM 740-READ-REQUEST.                                    00032100
032200     PERFORM 100-PROCESS-ONE-REQUEST                              00032200
032300             UNTIL WS-REQ-EOF = 'Y'.                              00032300
032400                                                                  00032400
032500     PERFORM 850-REPORT-RUN-TOTALS.                               00032500
032600     PERFORM 790-CLOSE-FILES.                                     00032600
032700                                                                  00032700
032800     GOBACK.                                                      00032800
032900                                                                  00032900
033000 100-PROCESS-ONE-REQUEST.                                         00033000
033100     EVALUATE TRUE                                                00033100
033200        WHEN REQ-IS-CREATE-ACCT                                   00033200
033300            PERFORM 600-PROCESS-CREATE-REQ                        00033300
033400        WHEN REQ-IS-DEPOSIT                                       00033400
033500            PERFORM 610-PROCESS-DEPOSIT-REQ                       00033500
033600        WHEN REQ-IS-WITHDRAW                                      00033600
033700            PERFORM 615-PROCESS-WITHDRAW-REQ                      00033700
033800        WHEN REQ-IS-TRANSFER                                      00033800
033900            PERFORM 620-PROCESS-TRANSFER-REQ                      00033900
034000        WHEN REQ-IS-VIEW-ACCOUNT                                  00034000
034100            PERFORM 630-PROCESS-VIEW-ACCOUNT-REQ                  00034100
034200        WHEN REQ-IS-VIEW-HISTORY                                  00034200
034300            PERFORM 635-PROCESS-VIEW-HISTORY-REQ                  00034300
034400        WHEN OTHER                                                00034400
034500            MOVE 'INVALID REQUEST CODE:' TO ERR-MSG-DATA1         00034500
034600            MOVE REQ-CODE              TO ERR-MSG-DATA2           00034600
034700            PERFORM 299-REPORT-BAD-REQUEST                        00034700
034800     END-EVALUATE.                                                00034800
034900                                                                  00034900
035000     PERFORM 740-READ-REQUEST.                                    00035000
035100                                                                  00035100
035200 600-PROCESS-CREATE-REQ.                                          00035200
035300     ADD 1 TO NUM-CREATE-REQUESTS.                                00035300
035400     IF WS-ACCOUNT-COUNT >= 2000                                  00035400
035500         MOVE 'ACCOUNT TABLE FULL, CREATE REJECTED:'              00035500
035600             TO ERR-MSG-DATA1                                     00035600
035700         MOVE REQ-ACCT-NUMBER TO ERR-MSG-DATA2                    00035700
035800         PERFORM 299-REPORT-BAD-REQUEST                           00035800
035900     ELSE                                                         00035900
036000         ADD 1 TO WS-ACCOUNT-COUNT                                00036000
036100         SET ACCT-TAB-IDX TO WS-ACCOUNT-COUNT                     00036100
036200         MOVE REQ-ACCT-NUMBER                                     00036200
036300             TO ACCT-WS-NUMBER(ACCT-TAB-IDX)                      00036300
036400         MOVE REQ-OWNER-NAME                                      00036400
036500             TO ACCT-WS-OWNER-NAME(ACCT-TAB-IDX)                  00036500
036600         MOVE REQ-ACCT-TYPE                                       00036600
036700             TO ACCT-WS-TYPE(ACCT-TAB-IDX)                        00036700
036800         MOVE REQ-INIT-BALANCE                                    00036800
036900             TO ACCT-WS-BALANCE(ACCT-TAB-IDX)                     00036900
037000         PERFORM 800-REWRITE-ACCOUNT-MASTER                       00037000
037100         ADD 1 TO NUM-CREATE-PROCESSED                            00037100
037200     END-IF.                                                      00037200
037300                                                                  00037300
037400 610-PROCESS-DEPOSIT-REQ.                                         00037400
037500     ADD 1 TO NUM-DEPOSIT-REQUESTS.                               00037500
037600     PERFORM 720-FIND-ACCOUNT.                                    00037600
037700     IF NOT ACCT-WAS-FOUND                                        00037700
037800         MOVE 'NO SUCH ACCOUNT:' TO ERR-MSG-DATA1                 00037800
037900         MOVE REQ-ACCT-NUMBER  TO ERR-MSG-DATA2                   00037900
038000         PERFORM 299-REPORT-BAD-REQUEST                           00038000
038100     ELSE                                                         00038100
038200         MOVE 'DEPOSIT   ' TO WS-ACCTUPD-OPCODE.                  00038200
038300         CALL 'ACCTUPD' USING WS-ACCTUPD-OPCODE,                  00038300
038400                 ACCOUNT-TABLE-ENTRY(ACCT-TAB-IDX),               00038400
038500                 REQ-AMOUNT, WS-ACCT-UPD-OK, WS-TRAN-MSG          00038500
038600         IF NOT ACCT-UPD-SUCCESS                                  00038600
038700             MOVE WS-TRAN-MSG    TO ERR-MSG-DATA1                 00038700
038800             MOVE SPACES         TO ERR-MSG-DATA2                 00038800
038900             PERFORM 299-REPORT-BAD-REQUEST                       00038900
039000         ELSE                                                     00039000
039100             PERFORM 730-BUILD-TRANSACTION                        00039100
039200             MOVE REQ-ACCT-NUMBER TO TRAN-WS-ACCT-NUMBER          00039200
039300                 (TRAN-TAB-IDX)                                   00039300
039400             MOVE REQ-AMOUNT       TO TRAN-WS-AMOUNT              00039400
039500                 (TRAN-TAB-IDX)                                   00039500
039600             MOVE 'DEPOSIT   '     TO TRAN-WS-TYPE                00039600
039700                 (TRAN-TAB-IDX)                                   00039700
039800             PERFORM 810-REWRITE-TRANSACTION-JOURNAL              00039800
039900             PERFORM 800-REWRITE-ACCOUNT-MASTER                   00039900
040000             ADD 1 TO NUM-DEPOSIT-PROCESSED                       00040000
040100         END-IF                                                   00040100
040200     END-IF.                                                      00040200
040300                                                                  00040300
040400 615-PROCESS-WITHDRAW-REQ.                                        00040400
040500     ADD 1 TO NUM-WITHDRAW-REQUESTS.                              00040500
040600     PERFORM 720-FIND-ACCOUNT.                                    00040600
040700     IF NOT ACCT-WAS-FOUND                                        00040700
040800         MOVE 'NO SUCH ACCOUNT:' TO ERR-MSG-DATA1                 00040800
040900         MOVE REQ-ACCT-NUMBER  TO ERR-MSG-DATA2                   00040900
041000         PERFORM 299-REPORT-BAD-REQUEST                           00041000
041100     ELSE                                                         00041100
041200         MOVE 'WITHDRAW  ' TO WS-ACCTUPD-OPCODE.                  00041200
041300         CALL 'ACCTUPD' USING WS-ACCTUPD-OPCODE,                  00041300
041400                 ACCOUNT-TABLE-ENTRY(ACCT-TAB-IDX),               00041400
041500                 REQ-AMOUNT, WS-ACCT-UPD-OK, WS-TRAN-MSG          00041500
041600         IF NOT ACCT-UPD-SUCCESS                                  00041600
041700             MOVE WS-TRAN-MSG    TO ERR-MSG-DATA1                 00041700
041800             MOVE SPACES         TO ERR-MSG-DATA2                 00041800
041900             PERFORM 299-REPORT-BAD-REQUEST                       00041900
042000         ELSE                                                     00042000
042100             PERFORM 730-BUILD-TRANSACTION                        00042100
042200             MOVE REQ-ACCT-NUMBER TO TRAN-WS-ACCT-NUMBER          00042200
042300                 (TRAN-TAB-IDX)                                   00042300
042400             MOVE REQ-AMOUNT       TO TRAN-WS-AMOUNT              00042400
042500                 (TRAN-TAB-IDX)                                   00042500
042600             MOVE 'WITHDRAWAL'     TO TRAN-WS-TYPE                00042600
042700                 (TRAN-TAB-IDX)                                   00042700
042800             PERFORM 810-REWRITE-TRANSACTION-JOURNAL              00042800
042900             PERFORM 800-REWRITE-ACCOUNT-MASTER                   00042900
043000             ADD 1 TO NUM-WITHDRAW-PROCESSED                      00043000
043100         END-IF                                                   00043100
043200     END-IF.                                                      00043200
043300                                                                  00043300
043400 620-PROCESS-TRANSFER-REQ.                                        00043400
043500     ADD 1 TO NUM-TRANSFER-REQUESTS.                              00043500
043600     PERFORM 720-FIND-ACCOUNT.                                    00043600
043700     IF ACCT-WAS-FOUND                                            00043700
043800         MOVE ACCT-TAB-IDX TO SENDER-IDX                          00043800
043900     END-IF.                                                      00043900
044000     PERFORM 725-FIND-TARGET-ACCOUNT.                             00044000
044100     IF NOT ACCT-WAS-FOUND OR NOT TARGET-WAS-FOUND                00044100
044200         MOVE 'NO SUCH ACCOUNT, SENDER OR TARGET:'                00044200
044300             TO ERR-MSG-DATA1                                     00044300
044400         MOVE REQ-ACCT-NUMBER  TO ERR-MSG-DATA2                   00044400
044500         PERFORM 299-REPORT-BAD-REQUEST                           00044500
044600     ELSE                                                         00044600
044700*        Withdraw the sender first; the deposit leg is then       00044700
044800*        attempted unconditionally, matching the original         00044800
044900*        system exactly - if it somehow failed the withdrawal     00044900
045000*        is NOT rolled back.  See BK-0033 amendment note.         00045000
045100         MOVE 'WITHDRAW  ' TO WS-ACCTUPD-OPCODE.                  00045100
045200         CALL 'ACCTUPD' USING WS-ACCTUPD-OPCODE,                  00045200
045300                 ACCOUNT-TABLE-ENTRY(SENDER-IDX),                 00045300
045400                 REQ-XFER-AMOUNT, WS-ACCT-UPD-OK, WS-TRAN-MSG     00045400
045500         IF NOT ACCT-UPD-SUCCESS                                  00045500
045600             MOVE WS-TRAN-MSG    TO ERR-MSG-DATA1                 00045600
045700             MOVE SPACES         TO ERR-MSG-DATA2                 00045700
045800             PERFORM 299-REPORT-BAD-REQUEST                       00045800
045900         ELSE                                                     00045900
046000             MOVE 'DEPOSIT   ' TO WS-ACCTUPD-OPCODE.              00046000
046100             CALL 'ACCTUPD' USING WS-ACCTUPD-OPCODE,              00046100
046200                 ACCOUNT-TABLE-ENTRY(TARGET-IDX),                 00046200
046300                 REQ-XFER-AMOUNT, WS-ACCT-UPD-OK, WS-TRAN-MSG     00046300
046400             IF NOT ACCT-UPD-SUCCESS                              00046400
046500                 MOVE WS-TRAN-MSG    TO ERR-MSG-DATA1             00046500
046600                 MOVE SPACES         TO ERR-MSG-DATA2             00046600
046700                 PERFORM 299-REPORT-BAD-REQUEST                   00046700
046800             ELSE                                                 00046800
046900                 PERFORM 730-BUILD-TRANSACTION                    00046900
047000                 MOVE REQ-ACCT-NUMBER  TO TRAN-WS-ACCT-NUMBER     00047000
047100                     (TRAN-TAB-IDX)                               00047100
047200                 MOVE REQ-XFER-AMOUNT  TO TRAN-WS-AMOUNT          00047200
047300                     (TRAN-TAB-IDX)                               00047300
047400                 MOVE 'TRANSFER  '      TO TRAN-WS-TYPE           00047400
047500                     (TRAN-TAB-IDX)                               00047500
047600                 PERFORM 810-REWRITE-TRANSACTION-JOURNAL          00047600
047700                 PERFORM 800-REWRITE-ACCOUNT-MASTER               00047700
047800                 ADD 1 TO NUM-TRANSFER-PROCESSED                  00047800
047900             END-IF                                               00047900
048000         END-IF                                                   00048000
048100     END-IF.                                                      00048100
048200                                                                  00048200
048300 630-PROCESS-VIEW-ACCOUNT-REQ.                                    00048300
048400     ADD 1 TO NUM-VIEWACCT-REQUESTS.                              00048400
048500     PERFORM 720-FIND-ACCOUNT.                                    00048500
048600     IF NOT ACCT-WAS-FOUND                                        00048600
048700         MOVE 'NO SUCH ACCOUNT:' TO ERR-MSG-DATA1                 00048700
048800         MOVE REQ-ACCT-NUMBER  TO ERR-MSG-DATA2                   00048800
048900         PERFORM 299-REPORT-BAD-REQUEST                           00048900
049000     ELSE                                                         00049000
049100         PERFORM 860-PRINT-ACCOUNT-DETAIL                         00049100
049200     END-IF.                                                      00049200
049300                                                                  00049300
049400 635-PROCESS-VIEW-HISTORY-REQ.                                    00049400
049500     ADD 1 TO NUM-VIEWHIST-REQUESTS.                              00049500
049600     PERFORM 870-PRINT-TRANSACTION-HISTORY.                       00049600
049700                                                                  00049700
049800 299-REPORT-BAD-REQUEST.                                          00049800
049900     ADD 1 TO NUM-REQUEST-ERRORS.                                 00049900
050000     WRITE REPORT-RECORD FROM ERR-MSG-BAD-REQ AFTER 1.            00050000
050100                                                                  00050100
050200 700-OPEN-FILES.                                                  00050200
050300     OPEN INPUT   ACCOUNT-MASTER-IN                               00050300
050400                  TRANSACTION-JOURNAL-IN                          00050400
050500                  BANK-REQUEST-FILE                               00050500
050600          OUTPUT   REPORT-FILE.                                   00050600
050700     IF WS-ACCTMSTI-STATUS NOT = '00'                             00050700
050800       DISPLAY 'ERROR OPENING ACCOUNT MASTER INPUT. RC:'          00050800
050900               WS-ACCTMSTI-STATUS                                 00050900
051000       DISPLAY 'Terminating Program due to File Error'            00051000
051100       MOVE 16 TO RETURN-CODE                                     00051100
051200       MOVE 'Y' TO WS-REQ-EOF                                     00051200
051300     END-IF.                                                      00051300
051400     IF WS-TRANJRNI-STATUS NOT = '00'                             00051400
051500       DISPLAY 'ERROR OPENING TRANSACTION JOURNAL INPUT. RC:'     00051500
051600               WS-TRANJRNI-STATUS                                 00051600
051700       DISPLAY 'Terminating Program due to File Error'            00051700
051800       MOVE 16 TO RETURN-CODE                                     00051800
051900       MOVE 'Y' TO WS-REQ-EOF                                     00051900
052000     END-IF.                                                      00052000
052100     IF WS-BANKREQ-STATUS NOT = '00'                              00052100
052200       DISPLAY 'ERROR OPENING BANK REQUEST FILE. RC:'             00052200
052300               WS-BANKREQ-STATUS                                  00052300
052400       DISPLAY 'Terminating Program due to File Error'            00052400
052500       MOVE 16 TO RETURN-CODE                                     00052500
052600       MOVE 'Y' TO WS-REQ-EOF                                     00052600
052700     END-IF.                                                      00052700
052800                                                                  00052800
052900 705-INIT-REPORT.                                                 00052900
053000     MOVE CURRENT-YEAR   TO RPT-YY.                               00053000
053100     MOVE CURRENT-MONTH  TO RPT-MM.                               00053100
053200     MOVE CURRENT-DAY    TO RPT-DD.                               00053200
053300     MOVE CURRENT-HOUR   TO RPT-HH.                               00053300
053400     MOVE CURRENT-MINUTE TO RPT-MIN.                              00053400
053500     MOVE CURRENT-SECOND TO RPT-SS.                               00053500
053600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00053600
053700                                                                  00053700
053800 710-LOAD-ACCOUNT-TABLE.                                          00053800
053900     READ ACCOUNT-MASTER-IN INTO ACCT-REC-IN                      00053900
054000       AT END MOVE 'Y' TO WS-ACCTMSTI-EOF                         00054000
054100     END-READ.                                                    00054100
054200     PERFORM 711-LOAD-ONE-ACCOUNT                                 00054200
054300             UNTIL WS-ACCTMSTI-EOF = 'Y'.                         00054300
054400                                                                  00054400
054500 711-LOAD-ONE-ACCOUNT.                                            00054500
054600     ADD 1 TO WS-ACCOUNT-COUNT.                                   00054600
054700     SET ACCT-TAB-IDX TO WS-ACCOUNT-COUNT.                        00054700
054800     MOVE ACCT-REC-IN TO ACCOUNT-TABLE-ENTRY(ACCT-TAB-IDX).       00054800
054900     READ ACCOUNT-MASTER-IN INTO ACCT-REC-IN                      00054900
055000       AT END MOVE 'Y' TO WS-ACCTMSTI-EOF                         00055000
055100     END-READ.                                                    00055100
055200                                                                  00055200
055300 715-LOAD-TRANSACTION-TABLE.                                      00055300
055400     READ TRANSACTION-JOURNAL-IN INTO TRAN-REC-IN                 00055400
055500       AT END MOVE 'Y' TO WS-TRANJRNI-EOF                         00055500
055600     END-READ.                                                    00055600
055700     PERFORM 716-LOAD-ONE-TRANSACTION                             00055700
055800             UNTIL WS-TRANJRNI-EOF = 'Y'.                         00055800
055900                                                                  00055900
056000 716-LOAD-ONE-TRANSACTION.                                        00056000
056100     ADD 1 TO WS-TRANSACTION-COUNT.                               00056100
056200     SET TRAN-TAB-IDX TO WS-TRANSACTION-COUNT.                    00056200
056300     MOVE TRAN-REC-IN                                             00056300
056400         TO TRANSACTION-TABLE-ENTRY(TRAN-TAB-IDX).                00056400
056500     READ TRANSACTION-JOURNAL-IN INTO TRAN-REC-IN                 00056500
056600       AT END MOVE 'Y' TO WS-TRANJRNI-EOF                         00056600
056700     END-READ.                                                    00056700
056800                                                                  00056800
056900 720-FIND-ACCOUNT.                                                00056900
057000     MOVE 'N' TO WS-ACCT-FOUND.                                   00057000
057100     SET ACCT-TAB-IDX TO 1.                                       00057100
057200     SEARCH ACCOUNT-TABLE-ENTRY                                   00057200
057300         AT END MOVE 'N' TO WS-ACCT-FOUND                         00057300
057400         WHEN ACCT-WS-NUMBER(ACCT-TAB-IDX) = REQ-ACCT-NUMBER      00057400
057500             MOVE 'Y' TO WS-ACCT-FOUND                            00057500
057600     END-SEARCH.                                                  00057600
057700                                                                  00057700
057800 725-FIND-TARGET-ACCOUNT.                                         00057800
057900     MOVE 'N' TO WS-TARGET-FOUND.                                 00057900
058000     SET ACCT-TAB-IDX TO 1.                                       00058000
058100     SEARCH ACCOUNT-TABLE-ENTRY                                   00058100
058200         AT END MOVE 'N' TO WS-TARGET-FOUND                       00058200
058300         WHEN ACCT-WS-NUMBER(ACCT-TAB-IDX)                        00058300
058400                 = REQ-TARGET-ACCT-NUMBER                         00058400
058500             MOVE 'Y' TO WS-TARGET-FOUND                          00058500
058600             MOVE ACCT-TAB-IDX TO TARGET-IDX                      00058600
058700     END-SEARCH.                                                  00058700
058800                                                                  00058800
058900 730-BUILD-TRANSACTION.                                           00058900
059000     ADD 1 TO WS-TRANSACTION-COUNT.                               00059000
059100     SET TRAN-TAB-IDX TO WS-TRANSACTION-COUNT.                    00059100
059200     MOVE WS-NEXT-TXN-SEQ TO WS-TXN-ID-NUM.                       00059200
059300     STRING 'TXN' DELIMITED BY SIZE                               00059300
059400             WS-TXN-ID-NUM DELIMITED BY SIZE                      00059400
059500         INTO TRAN-WS-ID(TRAN-TAB-IDX).                           00059500
059600     ADD 1 TO WS-NEXT-TXN-SEQ.                                    00059600
059700     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00059700
059800     ACCEPT CURRENT-TIME FROM TIME.                               00059800
059900     MOVE CURRENT-YEAR  TO WS-NOW-YYYY.                           00059900
060000     MOVE CURRENT-MONTH TO WS-NOW-MM.                             00060000
060100     MOVE CURRENT-DAY   TO WS-NOW-DD.                             00060100
060200     MOVE CURRENT-HOUR  TO WS-NOW-HH.                             00060200
060300     MOVE CURRENT-MINUTE TO WS-NOW-MIN.                           00060300
060400     MOVE CURRENT-SECOND TO WS-NOW-SS.                            00060400
060500     MOVE CURRENT-HNDSEC TO WS-NOW-MICROSEC.                      00060500
060600     MOVE WS-NOW-TIMESTAMP TO TRAN-WS-TIMESTAMP(TRAN-TAB-IDX).    00060600
060700                                                                  00060700
060800 740-READ-REQUEST.                                                00060800
060900     READ BANK-REQUEST-FILE                                       00060900
061000       AT END MOVE 'Y' TO WS-REQ-EOF                              00061000
061100     END-READ.                                                    00061100
061200     EVALUATE WS-BANKREQ-STATUS                                   00061200
061300        WHEN '00'                                                 00061300
061400            CONTINUE                                              00061400
061500        WHEN '10'                                                 00061500
061600            MOVE 'Y' TO WS-REQ-EOF                                00061600
061700        WHEN OTHER                                                00061700
061800            MOVE 'Error on request file read.  Code:'             00061800
061900                        TO ERR-MSG-DATA1                          00061900
062000            MOVE WS-BANKREQ-STATUS TO ERR-MSG-DATA2               00062000
062100            PERFORM 299-REPORT-BAD-REQUEST                        00062100
062200            MOVE 'Y' TO WS-REQ-EOF                                00062200
062300     END-EVALUATE.                                                00062300
062400                                                                  00062400
062500 790-CLOSE-FILES.                                                 00062500
062600     CLOSE ACCOUNT-MASTER-IN.                                     00062600
062700     CLOSE TRANSACTION-JOURNAL-IN.                                00062700
062800     CLOSE BANK-REQUEST-FILE.                                     00062800
062900     CLOSE REPORT-FILE.                                           00062900
063000                                                                  00063000
063100 800-REWRITE-ACCOUNT-MASTER.                                      00063100
063200     OPEN OUTPUT ACCOUNT-MASTER-OUT.                              00063200
063300     PERFORM 801-WRITE-ONE-ACCOUNT                                00063300
063400             VARYING ACCT-TAB-IDX FROM 1 BY 1                     00063400
063500             UNTIL ACCT-TAB-IDX > WS-ACCOUNT-COUNT.               00063500
063600     CLOSE ACCOUNT-MASTER-OUT.                                    00063600
063700                                                                  00063700
063800 801-WRITE-ONE-ACCOUNT.                                           00063800
063900     MOVE ACCOUNT-TABLE-ENTRY(ACCT-TAB-IDX) TO ACCT-REC-OUT.      00063900
064000     WRITE ACCT-REC-OUT.                                          00064000
064100                                                                  00064100
064200 810-REWRITE-TRANSACTION-JOURNAL.                                 00064200
064300     OPEN OUTPUT TRANSACTION-JOURNAL-OUT.                         00064300
064400     PERFORM 811-WRITE-ONE-TRANSACTION                            00064400
064500             VARYING TRAN-TAB-IDX FROM 1 BY 1                     00064500
064600             UNTIL TRAN-TAB-IDX > WS-TRANSACTION-COUNT.           00064600
064700     CLOSE TRANSACTION-JOURNAL-OUT.                               00064700
064800                                                                  00064800
064900 811-WRITE-ONE-TRANSACTION.                                       00064900
065000     MOVE TRANSACTION-TABLE-ENTRY(TRAN-TAB-IDX)                   00065000
065100         TO TRAN-REC-OUT.                                         00065100
065200     WRITE TRAN-REC-OUT.                                          00065200
065300                                                                  00065300
065400 850-REPORT-RUN-TOTALS.                                           00065400
065500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00065500
065600     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00065600
065700     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00065700
065800     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00065800
065900                                                                  00065900
066000     MOVE 'CREATE'           TO RPT-REQ-TYPE.                     00066000
066100     MOVE NUM-CREATE-REQUESTS  TO RPT-NUM-REQ.                    00066100
066200     MOVE NUM-CREATE-PROCESSED TO RPT-NUM-PROC.                   00066200
066300     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00066300
066400                                                                  00066400
066500     MOVE 'DEPOSIT'          TO RPT-REQ-TYPE.                     00066500
066600     MOVE NUM-DEPOSIT-REQUESTS  TO RPT-NUM-REQ.                   00066600
066700     MOVE NUM-DEPOSIT-PROCESSED TO RPT-NUM-PROC.                  00066700
066800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00066800
066900                                                                  00066900
067000     MOVE 'WITHDRAW'         TO RPT-REQ-TYPE.                     00067000
067100     MOVE NUM-WITHDRAW-REQUESTS  TO RPT-NUM-REQ.                  00067100
067200     MOVE NUM-WITHDRAW-PROCESSED TO RPT-NUM-PROC.                 00067200
067300     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00067300
067400                                                                  00067400
067500     MOVE 'TRANSFER'         TO RPT-REQ-TYPE.                     00067500
067600     MOVE NUM-TRANSFER-REQUESTS  TO RPT-NUM-REQ.                  00067600
067700     MOVE NUM-TRANSFER-PROCESSED TO RPT-NUM-PROC.                 00067700
067800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00067800
067900                                                                  00067900
068000     MOVE 'VIEWACCT'         TO RPT-REQ-TYPE.                     00068000
068100     MOVE NUM-VIEWACCT-REQUESTS  TO RPT-NUM-REQ.                  00068100
068200     MOVE NUM-VIEWACCT-REQUESTS  TO RPT-NUM-PROC.                 00068200
068300     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00068300
068400                                                                  00068400
068500     MOVE 'VIEWHIST'         TO RPT-REQ-TYPE.                     00068500
068600     MOVE NUM-VIEWHIST-REQUESTS  TO RPT-NUM-REQ.                  00068600
068700     MOVE NUM-VIEWHIST-REQUESTS  TO RPT-NUM-PROC.                 00068700
068800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00068800
068900                                                                  00068900
069000     MOVE NUM-REQUEST-ERRORS TO RPT-NUM-ERRORS.                   00069000
069100     WRITE REPORT-RECORD FROM RPT-STATS-ERRORS AFTER 2.           00069100
069200                                                                  00069200
069300 860-PRINT-ACCOUNT-DETAIL.                                        00069300
069400     MOVE ACCT-WS-NUMBER(ACCT-TAB-IDX)     TO RPT-ACCT-NUMBER.    00069400
069500     MOVE ACCT-WS-OWNER-NAME(ACCT-TAB-IDX)                        00069500
069600         TO RPT-ACCT-OWNER.                                       00069600
069700     MOVE ACCT-WS-TYPE(ACCT-TAB-IDX)        TO RPT-ACCT-TYPE.     00069700
069800     MOVE ACCT-WS-BALANCE(ACCT-TAB-IDX)     TO RPT-ACCT-BALANCE.  00069800
069900     WRITE REPORT-RECORD FROM RPT-ACCOUNT-DETAIL AFTER 1.         00069900
070000                                                                  00070000
070100 870-PRINT-TRANSACTION-HISTORY.                                   00070100
070200     IF WS-TRANSACTION-COUNT = 0                                  00070200
070300         WRITE REPORT-RECORD FROM RPT-NO-TRANSACTIONS AFTER 1     00070300
070400     ELSE                                                         00070400
070500         PERFORM 871-PRINT-ONE-TRANSACTION                        00070500
070600                 VARYING TRAN-TAB-IDX FROM 1 BY 1                 00070600
070700                 UNTIL TRAN-TAB-IDX > WS-TRANSACTION-COUNT        00070700
070800     END-IF.                                                      00070800
070900                                                                  00070900
071000 871-PRINT-ONE-TRANSACTION.                                       00071000
071100     MOVE TRAN-WS-ID(TRAN-TAB-IDX)                                00071100
071200         TO RPT-TXN-ID.                                           00071200
071300     MOVE TRAN-WS-ACCT-NUMBER(TRAN-TAB-IDX)                       00071300
071400         TO RPT-TXN-ACCT-NUMBER.                                  00071400
071500     MOVE TRAN-WS-AMOUNT(TRAN-TAB-IDX)                            00071500
071600         TO RPT-TXN-AMOUNT.                                       00071600
071700     MOVE TRAN-WS-TYPE(TRAN-TAB-IDX)                              00071700
071800         TO RPT-TXN-TYPE.                                         00071800
071900     MOVE TRAN-WS-TIMESTAMP(TRAN-TAB-IDX)                         00071900
072000         TO RPT-TXN-TIMESTAMP.                                    00072000
072100     WRITE REPORT-RECORD FROM RPT-TRANSACTION-DETAIL              00072100
072200         AFTER 1.                                                 00072200
